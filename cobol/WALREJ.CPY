000100*                                                                WALR0010
000200*    WALREJ.CPY                                                 WALR0020
000300*    REJECTS output record - operations the posting engine      WALR0030
000400*    would not apply to a wallet (insufficient funds, or a      WALR0040
000500*    command code the engine does not recognise).               WALR0050
000600*    Put this file in the /COPYLIB directory.                   WALR0060
000700*                                                                WALR0070
000800*    Include with: 'COPY WALREJ.' in the FILE SECTION.          WALR0080
000900*                                                                WALR0090
001000  01  REJECT-RECORD.                                            WALR0100
001100      03  RJ-USER                     PIC X(10).                WALR0110
001200      03  RJ-TYPE                     PIC X(01).                WALR0120
001300      03  RJ-CATEGORY                 PIC X(15).                WALR0130
001400      03  RJ-AMOUNT                   PIC 9(11)V99.             WALR0140
001500      03  RJ-REASON                   PIC X(30).                WALR0150
001600      03  FILLER                      PIC X(11).                WALR0160
