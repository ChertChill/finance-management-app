000100*                                                                WALT0010
000200*    WALTRAN.CPY                                                WALT0020
000300*    Transaction entry - one posted income or expense line      WALT0030
000400*    kept in a user's wallet while that user's control-break    WALT0050
000500*    group is open. No file is kept for these; the table they   WALT0060
000600*    occupy lives in WALPOST1's WORKING-STORAGE SECTION.        WALT0070
000700*    Put this file in the /COPYLIB directory.                   WALT0080
000800*                                                                WALT0090
000900*    Include with: 'COPY WALTRAN.' under an OCCURS table entry. WALT0100
001000*                                                                WALT0110
001100  01  TRANSACTION-ENTRY.                                        WALT0120
001200      03  TR-TYPE                     PIC X(01).                WALT0130
001300      03  TR-CATEGORY                 PIC X(15).                WALT0140
001400      03  TR-AMOUNT                   PIC S9(11)V99.            WALT0150
001500      03  FILLER                      PIC X(05).                WALT0160
