000100*                                                                WALP0010
000200*    WALRPT.CPY                                                 WALP0020
000300*    WALLET-REPORT print line - 132 column report record, one  WALP0030
000400*    physical layout redefined for every line shape the        WALP0040
000500*    wallet ledger report writes. The PROCEDURE DIVISION MOVEs WALP0050
000600*    the wanted redefinition's fields, then WRITEs             WALP0070
000700*    WALLET-REPORT-LINE.                                       WALP0080
000800*    Put this file in the /COPYLIB directory.                  WALP0090
000900*                                                                WALP0100
001000*    Include with: 'COPY WALRPT.' in the FILE SECTION.         WALP0110
001100*                                                                WALP0120
001200  01  WALLET-REPORT-LINE.                                      WALP0130
001300      05  WL-LINE-TEXT                PIC X(132).              WALP0140
001400*                                                                WALP0150
001500*    rule / blank separator line                                WALP0160
001600  01  WL-RULE-LINE REDEFINES WALLET-REPORT-LINE.               WALP0170
001700      05  WL-RULE-TEXT                PIC X(72).               WALP0180
001800      05  FILLER                      PIC X(60).               WALP0190
001900*                                                                WALP0200
002000*    "USER: username" control break header line                WALP0210
002100  01  WL-USER-LINE REDEFINES WALLET-REPORT-LINE.               WALP0220
002200      05  WL-UL-LABEL                 PIC X(06).               WALP0230
002300      05  WL-UL-USER                  PIC X(10).               WALP0240
002400      05  FILLER                      PIC X(116).              WALP0250
002500*                                                                WALP0260
002600*    balance line - trailing sign, may be negative in theory    WALP0270
002700  01  WL-BALANCE-LINE REDEFINES WALLET-REPORT-LINE.            WALP0280
002800      05  WL-BAL-LABEL                PIC X(21).               WALP0290
002900      05  WL-BAL-AMOUNT               PIC ZZZ,ZZZ,ZZZ,ZZ9.99-. WALP0300
003000      05  FILLER                      PIC X(92).               WALP0310
003100*                                                                WALP0320
003200*    total income / total expense line - no sign needed         WALP0330
003300  01  WL-SUMMARY-LINE REDEFINES WALLET-REPORT-LINE.            WALP0340
003400      05  WL-SUM-LABEL                PIC X(21).               WALP0350
003500      05  WL-SUM-AMOUNT               PIC ZZZ,ZZZ,ZZZ,ZZ9.99.  WALP0360
003600      05  FILLER                      PIC X(93).               WALP0370
003700*                                                                WALP0380
003800*    section label line - "  BUDGETS:" / "  TRANSACTIONS:"      WALP0390
003900  01  WL-SECTION-LABEL-LINE REDEFINES WALLET-REPORT-LINE.      WALP0400
004000      05  WL-SEC-LABEL                PIC X(20).               WALP0410
004100      05  FILLER                      PIC X(112).              WALP0420
004200*                                                                WALP0430
004300*    budget column heading line                                 WALP0440
004400  01  WL-BUDGET-HEAD-LINE REDEFINES WALLET-REPORT-LINE.        WALP0450
004500      05  WL-BH-TEXT                  PIC X(60).               WALP0460
004600      05  FILLER                      PIC X(72).               WALP0470
004700*                                                                WALP0480
004800*    budget detail line - category, limit, spent, remaining     WALP0490
004900  01  WL-BUDGET-LINE REDEFINES WALLET-REPORT-LINE.             WALP0500
005000      05  WL-BG-CATEGORY              PIC X(15).               WALP0510
005100      05  FILLER                      PIC X(02).               WALP0520
005200      05  WL-BG-LIMIT                 PIC ZZZ,ZZZ,ZZZ,ZZ9.99.  WALP0530
005300      05  FILLER                      PIC X(02).               WALP0540
005400      05  WL-BG-SPENT                 PIC ZZZ,ZZZ,ZZZ,ZZ9.99.  WALP0550
005500      05  FILLER                      PIC X(02).               WALP0560
005600      05  WL-BG-REMAIN                PIC ZZZ,ZZZ,ZZZ,ZZ9.99-. WALP0570
005700      05  FILLER                      PIC X(56).               WALP0580
005800*                                                                WALP0590
005900*    "NO CATEGORIES AVAILABLE" line                             WALP0600
006000  01  WL-NO-CATEGORY-LINE REDEFINES WALLET-REPORT-LINE.        WALP0610
006100      05  WL-NC-TEXT                  PIC X(30).               WALP0620
006200      05  FILLER                      PIC X(102).              WALP0630
006300*                                                                WALP0640
006400*    transaction detail line - posting order, type/category/amt WALP0650
006500  01  WL-TRAN-LINE REDEFINES WALLET-REPORT-LINE.               WALP0660
006600      05  WL-TR-TYPE                  PIC X(01).               WALP0670
006700      05  FILLER                      PIC X(02).               WALP0680
006800      05  WL-TR-CATEGORY              PIC X(15).               WALP0690
006900      05  FILLER                      PIC X(02).               WALP0700
007000      05  WL-TR-AMOUNT                PIC ZZZ,ZZZ,ZZZ,ZZ9.99.  WALP0710
007100      05  FILLER                      PIC X(94).               WALP0720
007200*                                                                WALP0730
007300*    budget-exceeded notification line                          WALP0740
007400  01  WL-NOTE-LINE REDEFINES WALLET-REPORT-LINE.               WALP0750
007500      05  WL-NOTE-TEXT                PIC X(60).               WALP0760
007600      05  FILLER                      PIC X(72).               WALP0770
007700*                                                                WALP0780
007800*    run totals line - label plus a count or money field        WALP0790
007900  01  WL-COUNT-LINE REDEFINES WALLET-REPORT-LINE.              WALP0800
008000      05  WL-CNT-LABEL                PIC X(21).               WALP0810
008100      05  WL-CNT-VALUE                PIC ZZZ,ZZZ,ZZ9.         WALP0820
008200      05  FILLER                      PIC X(100).              WALP0830
