000100**********************************************************      WN00010
000200 IDENTIFICATION DIVISION.                                       WN00020
000300 PROGRAM-ID. WALNOTE1.                                          WN00030
000400 AUTHOR. S-SERGEJS.                                             WN00040
000500 INSTALLATION. PBS DATA SERVICES.                                WN00050
000600 DATE-WRITTEN. 11/11/1990.                                      WN00060
000700 DATE-COMPILED.                                                 WN00070
000800 SECURITY. UNCLASSIFIED.                                        WN00080
000900**********************************************************      WN00090
001000*                                                                WN00100
001100*  PURPOSE.  Build the single fixed-text notification line      WN00110
001200*  printed under a user's TRANSACTIONS when an expense has      WN00120
001300*  carried a category's spent amount past its budget limit.     WN00130
001400*  CALLed by WALPOST1 once per over-budget expense - returns    WN00140
001500*  the finished 60-byte line, WALPOST1 does the WRITE.          WN00150
001600*                                                                WN00160
001700*  CHANGE LOG.                                                  WN00170
001800*  --------------------------------------------------------    WN00180
001900*  DATE       BY   REQUEST    DESCRIPTION                       WN00190
002000*  ---------- ---- ---------- ------------------------------    WN00200
002100*  11/11/1990 SS   WL-0019    Initial version - trims trailing  WN00210
002200*                             spaces off the category before    WN00220
002300*                             building the message text.        WN00230
002400*  02/18/1991 PB   WL-0022    Call count added for batch-job    WN00240
002500*                             audit trail (displayed nowhere,   WN00250
002600*                             kept for future use).              WN00260
002700*  08/11/1998 ML   WL-0044    Y2K READINESS - WC-RUN-STAMP       WN00270
002800*                             (via WALCOM1) now 4-digit year,   WN00280
002900*                             no change needed in this module.  WN00290
003000*  07/14/2001 RO   WL-0051    Message text widened by 5 bytes   WN00300
003100*                             to match the longer category      WN00310
003200*                             field used elsewhere in the run.  WN00320
003210*  09/03/2002 RO   WL-0053    Word order of the message body    WN00325
003220*                             was wrong - STRING built           WN00326
003230*                             "<category> BUDGET EXCEEDED",      WN00327
003240*                             corrected to the audit-required    WN00328
003250*                             "BUDGET EXCEEDED FOR <category>".  WN00329
003300**********************************************************      WN00330
003400 ENVIRONMENT DIVISION.                                           WN00340
003500*----------------------------------------------------------    WN00350
003600 CONFIGURATION SECTION.                                          WN00360
003700 SOURCE-COMPUTER. IBM-4381.                                      WN00370
003800 OBJECT-COMPUTER. IBM-4381.                                      WN00380
003900 SPECIAL-NAMES.                                                  WN00390
004000     C01 IS TOP-OF-FORM                                          WN00400
004100     CLASS WALLET-TYPE-CODE IS 'I' 'E' 'B'.                     WN00410
004200**********************************************************      WN00420
004300 DATA DIVISION.                                                  WN00430
004400*----------------------------------------------------------    WN00440
004500 WORKING-STORAGE SECTION.                                        WN00450
004600*                                                                 WN00460
004700*    common run-stamp area - shared layout with WALPOST1         WN00470
004800     COPY WALCOM1.                                                WN00480
004900*                                                                 WN00490
005000*    call counter - COMP per shop standard                       WN00500
005100 01  WN-COUNTERS.                                                 WN00510
005200     05  WN-CALLS-MADE               PIC S9(7) COMP VALUE ZERO.  WN00520
005300     05  FILLER                      PIC X(04).                  WN00530
005310*                                                                 WN00535
005320 01  WN-TRIM-SWITCH                  PIC X(01) VALUE 'N'.        WN00538
005330     88  TRIM-DONE                           VALUE 'Y'.          WN00539
005340     88  TRIM-NOT-DONE                       VALUE 'N'.          WN00540
005400*                                                                 WN00540
005500*    trimmed-category work area - trailing spaces squeezed out   WN00550
005600*    one character at a time, right to left                      WN00560
005700 01  WN-CATEGORY-WORK.                                            WN00570
005800     05  WN-CAT-LEN                  PIC S9(4) COMP VALUE 15.    WN00580
005900     05  WN-CAT-TEXT                 PIC X(15) VALUE SPACE.      WN00590
006000 01  WN-CATEGORY-CHARS REDEFINES WN-CATEGORY-WORK.                WN00600
006100     05  FILLER                      PIC X(02).                  WN00610
006200     05  WN-CAT-CHAR                 PIC X(01)                   WN00620
006300             OCCURS 15 TIMES INDEXED BY WX-CAT-IDX.               WN00630
006400*                                                                 WN00640
006500*    the notification line is built prefix-then-body, but is     WN00650
006600*    passed back to WALPOST1 as one 60-byte field                WN00660
006700 01  WN-NOTE-LINE-BUILD.                                          WN00670
006800     05  WN-NOTE-PREFIX              PIC X(15) VALUE SPACE.      WN00680
006900     05  WN-NOTE-BODY                PIC X(45) VALUE SPACE.      WN00690
007000 01  WN-NOTE-LINE-R REDEFINES WN-NOTE-LINE-BUILD.                 WN00700
007100     05  WN-NOTE-FULL-LINE           PIC X(60).                  WN00710
007200**********************************************************      WN00720
007300 LINKAGE SECTION.                                                 WN00730
007400 01  LK-NOTE-CATEGORY                PIC X(15).                  WN00740
007500 01  LK-NOTE-LINE                    PIC X(60).                  WN00750
007600**********************************************************      WN00760
007700 PROCEDURE DIVISION USING LK-NOTE-CATEGORY LK-NOTE-LINE.          WN00770
007800 000-BUILD-NOTIFICATION.                                          WN00780
007900     ADD 1 TO WN-CALLS-MADE                                      WN00790
008000     MOVE LK-NOTE-CATEGORY TO WN-CAT-TEXT                        WN00800
008100     PERFORM 100-TRIM-CATEGORY THRU 100-EXIT                     WN00810
008200     MOVE 'NOTIFICATION: ' TO WN-NOTE-PREFIX                     WN00820
008300     STRING 'BUDGET EXCEEDED FOR ' DELIMITED BY SIZE              WN00830
008400             WN-CAT-TEXT(1:WN-CAT-LEN) DELIMITED BY SIZE          WN00840
008500         INTO WN-NOTE-BODY                                        WN00850
008600     END-STRING                                                   WN00860
008700     MOVE WN-NOTE-FULL-LINE TO LK-NOTE-LINE                      WN00870
008800     GOBACK                                                       WN00880
008900     .                                                            WN00890
009000 000-EXIT.                                                        WN00900
009100     EXIT.                                                        WN00910
009200****************                                                  WN00920
009300*    trims trailing spaces from WN-CAT-TEXT by walking the       WN00930
009400*    character table right to left - leaves WN-CAT-LEN pointing  WN00940
009500*    at the last non-space character, minimum of 1               WN00950
009600 100-TRIM-CATEGORY.                                                WN00960
009700     SET WX-CAT-IDX TO 15                                         WN00970
009800     MOVE 1 TO WN-CAT-LEN                                         WN00980
009900     SET TRIM-NOT-DONE TO TRUE                                    WN00990
010000     PERFORM 110-TEST-ONE-CHAR THRU 110-EXIT                      WN01000
010100         UNTIL TRIM-DONE OR WX-CAT-IDX < 1                        WN01010
010300     .                                                             WN01030
010400 100-EXIT.                                                         WN01040
010500     EXIT.                                                         WN01050
010600****************                                                   WN01060
010700 110-TEST-ONE-CHAR.                                                WN01070
010800     IF WN-CAT-CHAR(WX-CAT-IDX) NOT = SPACE                       WN01075
010810         MOVE WX-CAT-IDX TO WN-CAT-LEN                            WN01080
010820         SET TRIM-DONE TO TRUE                                    WN01085
010830     ELSE                                                          WN01087
010840         SUBTRACT 1 FROM WX-CAT-IDX                               WN01090
010850     END-IF                                                        WN01095
010900     .                                                             WN01098
011000 110-EXIT.                                                         WN01100
011100     EXIT.                                                         WN01110
