000100**********************************************************      WP00010
000200 IDENTIFICATION DIVISION.                                       WP00020
000300 PROGRAM-ID. WALPOST1.                                          WP00030
000400 AUTHOR. P-BLOM.                                                WP00040
000500 INSTALLATION. PBS DATA SERVICES.                               WP00050
000600 DATE-WRITTEN. 03/09/1988.                                      WP00060
000700 DATE-COMPILED.                                                 WP00070
000800 SECURITY. UNCLASSIFIED.                                        WP00080
000900**********************************************************      WP00090
001000*                                                                WP00100
001100*  PURPOSE.  Post a sorted file of personal-wallet              WP00110
001200*  operations (income / expense / set-budget) against an       WP00120
001300*  in-memory wallet for each user, reject operations that      WP00130
001400*  fail validation, and print the WALLET-REPORT balance,       WP00140
001500*  summary, budget and transaction listing for every user,     WP00150
001600*  followed by the run totals.                                 WP00160
001700*                                                                WP00170
001800*  CHANGE LOG.                                                  WP00180
001900*  --------------------------------------------------------    WP00190
002000*  DATE       BY   REQUEST    DESCRIPTION                       WP00200
002100*  ---------- ---- ---------- ------------------------------    WP00210
002200*  03/09/1988 PB   WL-0001    Initial version - balance and     WP00220
002300*                             income/expense posting only.     WP00230
002400*  04/02/1988 PB   WL-0004    Added per-category budget table   WP00240
002500*                             and BUDGETS section of report.    WP00250
002600*  09/14/1988 BK   WL-0009    Added REJECTS file - insufficient WP00260
002700*                             funds no longer just skipped.     WP00270
002800*  01/23/1989 BK   WL-0011    Added INVALID TYPE rejection for  WP00280
002900*                             unrecognised OP-TYPE values.      WP00290
003000*  06/30/1989 SS   WL-0015    Added TRANSACTIONS listing per    WP00300
003100*                             user, posting order preserved.    WP00310
003200*  11/11/1990 SS   WL-0019    CALL to WALNOTE1 added for the    WP00320
003300*                             over-budget notification line.    WP00330
003400*  02/18/1991 PB   WL-0022    Run totals block added at end of  WP00340
003500*                             job (users/records/income/exp).  WP00350
003600*  07/05/1992 BK   WL-0026    Category table changed from a    WP00360
003700*                             fixed OCCURS 50 to OCCURS         WP00370
003800*                             DEPENDING ON - SEARCH now stops   WP00380
003900*                             at the last used entry.           WP00390
004000*  03/21/1994 SS   WL-0031    Widened OP-AMOUNT/BG-LIMIT to     WP00400
004100*                             S9(11)V99 for the larger wallets  WP00410
004200*                             the payroll-linked accounts use.  WP00420
004300*  10/02/1995 PB   WL-0035    "NO CATEGORIES AVAILABLE" line    WP00430
004400*                             added when a wallet carries no    WP00440
004500*                             transactions and no budgets.      WP00450
004600*  05/19/1997 BK   WL-0040    Balance and remaining-budget      WP00460
004700*                             edit pictures given a trailing    WP00470
004800*                             minus - negative remaining is     WP00480
004900*                             legal, negative balance is not.   WP00490
005000*  08/11/1998 ML   WL-0044    Y2K READINESS - WC-RUN-STAMP now  WP00500
005100*                             carries a 4-digit WC-RUN-CCYY;    WP00510
005200*                             no 2-digit year kept anywhere in  WP00520
005300*                             this program.                     WP00530
005400*  02/03/1999 ML   WL-0046    Y2K READINESS - confirmed the new WP00540
005500*                             ACCEPT ... FROM DATE YYYYMMDD     WP00550
005600*                             century digits flow through       WP00560
005610*                             WC-RUN-STAMP unchanged.           WP00565
005700*  07/14/2001 RO   WL-0051    REJECTS record widened with a     WP00570
005800*                             30-byte reason instead of the old WP00580
005900*                             15-byte code, per audit request. WP00590
005910*  09/03/2002 RO   WL-0053    100-INITIALISE was moving the     WP00595
005920*                             same CURRENT-DATE bytes into both WP00596
005930*                             WC-RUN-DATE-8 and WC-RUN-TIME-8 - WP00597
005940*                             replaced with a plain ACCEPT FROM WP00598
005950*                             DATE YYYYMMDD and ACCEPT FROM     WP00599
005960*                             TIME, one each, the old shop way. WP00601
006000*  04/30/2004 RO   WL-0058    Rejected records no longer change WP00600
006100*                             the wallet - confirmed balance is WP00610
006200*                             left exactly as it was before the WP00620
006300*                             failed expense.                   WP00630
006400**********************************************************      WP00640
006500 ENVIRONMENT DIVISION.                                          WP00650
006600*----------------------------------------------------------    WP00660
006700 CONFIGURATION SECTION.                                         WP00670
006800 SOURCE-COMPUTER. IBM-4381.                                     WP00680
006900 OBJECT-COMPUTER. IBM-4381.                                     WP00690
007000 SPECIAL-NAMES.                                                 WP00700
007100     C01 IS TOP-OF-FORM                                         WP00710
007200     CLASS WALLET-TYPE-CODE IS 'I' 'E' 'B'                      WP00720
007300     UPSI-0 ON STATUS IS WL-TEST-RUN-SWITCH                     WP00730
007400         OFF STATUS IS WL-PRODUCTION-RUN-SWITCH.                WP00740
007500 INPUT-OUTPUT SECTION.                                          WP00750
007600 FILE-CONTROL.                                                  WP00760
007700     SELECT OPERATIONS-FILE ASSIGN TO 'OPERATIONS'              WP00770
007800         ORGANIZATION IS LINE SEQUENTIAL                        WP00780
007900         FILE STATUS IS WS-OPER-FS.                              WP00790
008000                                                                 WP00800
008100     SELECT WALLET-REPORT-FILE ASSIGN TO 'WALLETRP'             WP00810
008200         ORGANIZATION IS LINE SEQUENTIAL                        WP00820
008300         FILE STATUS IS WS-RPT-FS.                               WP00830
008400                                                                 WP00840
008500     SELECT REJECTS-FILE ASSIGN TO 'REJECTS'                    WP00850
008600         ORGANIZATION IS LINE SEQUENTIAL                        WP00860
008700         FILE STATUS IS WS-REJ-FS.                               WP00870
008800**********************************************************      WP00880
008900 DATA DIVISION.                                                 WP00890
009000*----------------------------------------------------------    WP00900
009100 FILE SECTION.                                                  WP00910
009200                                                                 WP00920
009300 FD  OPERATIONS-FILE                                            WP00930
009400     LABEL RECORDS ARE STANDARD.                                WP00940
009500     COPY WALOPER.                                              WP00950
009600                                                                 WP00960
009700 FD  WALLET-REPORT-FILE                                         WP00970
009800     LABEL RECORDS ARE STANDARD.                                WP00980
009900     COPY WALRPT.                                               WP00990
010000                                                                 WP01000
010100 FD  REJECTS-FILE                                               WP01010
010200     LABEL RECORDS ARE STANDARD.                                WP01020
010300     COPY WALREJ.                                               WP01030
010400**********************************************************      WP01040
010500 WORKING-STORAGE SECTION.                                       WP01050
010600*----------------------------------------------------------    WP01060
010700*    switches                                                  WP01070
010800 01  WS-SWITCHES.                                               WP01080
010900     05  WS-EOF-SWITCH               PIC X(01) VALUE 'N'.      WP01090
011000         88  END-OF-OPERATIONS               VALUE 'Y'.        WP01100
011100     05  WS-CATEGORY-FOUND-SWITCH    PIC X(01) VALUE 'N'.      WP01110
011200         88  CATEGORY-FOUND                  VALUE 'Y'.        WP01120
011210     05  FILLER                      PIC X(02).                WP01125
011300*                                                                WP01130
011400*    file status fields                                         WP01140
011500 01  WS-FILE-STATUS-FIELDS.                                    WP01150
011600     05  WS-OPER-FS                  PIC XX.                    WP01160
011700         88  OPER-FS-OK                       VALUE '00'.       WP01170
011800     05  WS-RPT-FS                   PIC XX.                    WP01180
011900         88  RPT-FS-OK                        VALUE '00'.       WP01190
012000     05  WS-REJ-FS                   PIC XX.                    WP01200
012100         88  REJ-FS-OK                        VALUE '00'.       WP01210
012150     05  FILLER                      PIC X(02).                WP01215
012200*                                                                WP01220
012300*    common run-stamp / message-build area                      WP01230
012400     COPY WALCOM1.                                              WP01240
012500*                                                                WP01250
012600*    run counters - kept COMP, per shop standard for all        WP01260
012700*    counters and subscripts                                    WP01270
012800 01  WS-RUN-COUNTERS.                                           WP01280
012900     05  WS-USERS-PROCESSED          PIC S9(7) COMP VALUE ZERO. WP01290
013000     05  WS-RECORDS-READ             PIC S9(7) COMP VALUE ZERO. WP01300
013100     05  WS-RECORDS-POSTED           PIC S9(7) COMP VALUE ZERO. WP01310
013200     05  WS-RECORDS-REJECTED         PIC S9(7) COMP VALUE ZERO. WP01320
013300     05  FILLER                      PIC X(04).                WP01330
013400*                                                                WP01340
013500 01  WS-RUN-TOTALS.                                             WP01350
013600     05  WS-RUN-TOTAL-INCOME         PIC S9(11)V99 VALUE ZERO.  WP01360
013700     05  WS-RUN-TOTAL-EXPENSE        PIC S9(11)V99 VALUE ZERO.  WP01370
013800     05  FILLER                      PIC X(04).                WP01380
013900*                                                                WP01390
014000*    current user's wallet                                      WP01400
014100 01  WS-USER-AREA.                                              WP01410
014200     05  WS-CURRENT-USER             PIC X(10) VALUE SPACE.    WP01420
014300     05  WS-BALANCE                  PIC S9(11)V99 VALUE ZERO.  WP01430
014400     05  WS-USER-TOTAL-INCOME        PIC S9(11)V99 VALUE ZERO.  WP01440
014500     05  WS-USER-TOTAL-EXPENSE       PIC S9(11)V99 VALUE ZERO.  WP01450
014600     05  FILLER                      PIC X(04).                WP01460
014700*                                                                WP01470
014800     05  WS-REMAINING                PIC S9(11)V99 VALUE ZERO.  WP01480
014900*                                                                WP01490
015000*    scratch build areas - documented in full in WALTRAN/       WP01500
015100*    WALBUDG, COPYd here so the one layout serves both the      WP01510
015200*    build area and the table columns below it                 WP01520
015300     COPY WALTRAN.                                              WP01530
015400     COPY WALBUDG.                                              WP01540
015500*                                                                WP01550
015600*    wallet transaction table - one entry per posted operation, WP01560
015700*    in posting order, cleared at every control break           WP01580
015800 01  WS-TRAN-TABLE.                                             WP01590
015900     05  WS-TRAN-COUNT               PIC S9(4) COMP VALUE ZERO. WP01600
016000     05  WS-TRAN-TBL                                            WP01610
016100             OCCURS 1 TO 500 TIMES DEPENDING ON WS-TRAN-COUNT   WP01620
016200             INDEXED BY WX-TRAN-IDX.                            WP01630
016300         10  WS-TR-TYPE              PIC X(01).                 WP01640
016400         10  WS-TR-CATEGORY          PIC X(15).                 WP01650
016500         10  WS-TR-AMOUNT            PIC S9(11)V99.             WP01660
016600         10  FILLER                  PIC X(05).                 WP01670
016700 01  WS-TRAN-TBL-RED REDEFINES WS-TRAN-TABLE.                   WP01680
016800     05  FILLER                      PIC X(02).                 WP01690
016900     05  WS-TRAN-TBL-BYTES           PIC X(11998).              WP01700
017000*                                                                WP01710
017100*    wallet budget table - one entry per category the wallet    WP01720
017200*    has seen, either from a budget-set command or from an      WP01730
017300*    income/expense posting, cleared at every control break     WP01740
017400 01  WS-BUDG-TABLE.                                             WP01750
017500     05  WS-BUDG-COUNT               PIC S9(4) COMP VALUE ZERO. WP01760
017600     05  WS-BUDG-TBL                                            WP01770
017700             OCCURS 1 TO 50 TIMES DEPENDING ON WS-BUDG-COUNT    WP01780
017800             INDEXED BY WX-BUDG-IDX.                            WP01790
017900         10  WS-BG-CATEGORY          PIC X(15).                 WP01800
018000         10  WS-BG-LIMIT             PIC S9(11)V99.             WP01810
018100         10  WS-BG-SPENT             PIC S9(11)V99.             WP01820
018200         10  FILLER                  PIC X(05).                 WP01830
018300 01  WS-BUDG-TBL-RED REDEFINES WS-BUDG-TABLE.                   WP01840
018400     05  FILLER                      PIC X(02).                 WP01850
018500     05  WS-BUDG-TBL-BYTES           PIC X(1400).               WP01860
018600*                                                                WP01870
018700*    budget-exceeded notifications built for the current user,  WP01880
018900*    printed after the transaction listing                      WP01900
019000 01  WS-NOTE-TABLE.                                             WP01910
019100     05  WS-NOTE-COUNT               PIC S9(4) COMP VALUE ZERO. WP01920
019200     05  WS-NOTE-TBL                                            WP01930
019300             OCCURS 1 TO 100 TIMES DEPENDING ON WS-NOTE-COUNT   WP01940
019400             INDEXED BY WX-NOTE-IDX.                            WP01950
019500         10  WS-NOTE-LINE-TEXT       PIC X(60).                 WP01960
019510         10  FILLER                  PIC X(02).                 WP01965
019600**********************************************************      WP01970
019700 LINKAGE SECTION.                                                WP01980
019800 01  LK-NOTE-CATEGORY                PIC X(15).                 WP01990
019900 01  LK-NOTE-LINE                    PIC X(60).                 WP02000
020000**********************************************************      WP02010
020100 PROCEDURE DIVISION.                                             WP02020
020200 000-MAIN-LINE.                                                 WP02030
020300     PERFORM 100-INITIALISE THRU 100-EXIT                       WP02040
020400     PERFORM 110-PROCESS-OPERATIONS THRU 110-EXIT                WP02050
020500         UNTIL END-OF-OPERATIONS                                WP02060
020600     IF WS-USERS-PROCESSED > ZERO                                WP02070
020700         PERFORM 300-WRITE-USER-BLOCK THRU 300-EXIT             WP02080
020800     END-IF                                                      WP02090
020900     PERFORM 900-WRITE-RUN-TOTALS THRU 900-EXIT                  WP02100
021000     PERFORM 990-END-OF-JOB THRU 990-EXIT                        WP02110
021100     STOP RUN                                                    WP02120
021200     .                                                           WP02130
021300****************                                                 WP02140
021400 100-INITIALISE.                                                 WP02150
021500     MOVE 'WALPOST1' TO WC-MSG-PROGRAM                           WP02160
021510*    08/11/1998 ML WL-0044 - ACCEPT ... FROM DATE YYYYMMDD used  WP02165
021520*    in place of the old 2-digit ACCEPT FROM DATE for Y2K.       WP02167
021600     ACCEPT WC-RUN-DATE-8 FROM DATE YYYYMMDD                     WP02170
021610     ACCEPT WC-RUN-TIME-8 FROM TIME                              WP02175
021700     OPEN INPUT  OPERATIONS-FILE                                 WP02180
021800          OUTPUT WALLET-REPORT-FILE                              WP02190
021900          OUTPUT REJECTS-FILE                                    WP02200
022000     IF NOT OPER-FS-OK                                           WP02210
022100         DISPLAY ' WALPOST1 - OPERATIONS FILE OPEN ERROR '        WP02220
022200         SET END-OF-OPERATIONS TO TRUE                           WP02230
022300     ELSE                                                        WP02240
022400         PERFORM 120-READ-OPERATION THRU 120-EXIT                WP02250
022500         IF NOT END-OF-OPERATIONS                                WP02260
022600             PERFORM 200-START-USER THRU 200-EXIT                WP02270
022700         END-IF                                                  WP02280
022800     END-IF                                                      WP02290
022900     .                                                            WP02300
023000 100-EXIT.                                                       WP02310
023100     EXIT.                                                       WP02320
023200****************                                                 WP02330
023300 110-PROCESS-OPERATIONS.                                         WP02340
023400     IF OP-USER NOT = WS-CURRENT-USER                            WP02350
023500         PERFORM 300-WRITE-USER-BLOCK THRU 300-EXIT              WP02360
023600         PERFORM 200-START-USER THRU 200-EXIT                    WP02370
023700     END-IF                                                      WP02380
023800     PERFORM 130-POST-ONE-OPERATION THRU 130-EXIT                WP02390
023900     PERFORM 120-READ-OPERATION THRU 120-EXIT                    WP02400
024000     .                                                            WP02410
024100 110-EXIT.                                                        WP02420
024200     EXIT.                                                        WP02430
024300****************                                                 WP02440
024400 120-READ-OPERATION.                                             WP02450
024500     READ OPERATIONS-FILE                                        WP02460
024600         AT END                                                  WP02470
024700             SET END-OF-OPERATIONS TO TRUE                       WP02480
024800         NOT AT END                                              WP02490
024900             ADD 1 TO WS-RECORDS-READ                            WP02500
025000     END-READ                                                    WP02510
025100     .                                                            WP02520
025200 120-EXIT.                                                        WP02530
025300     EXIT.                                                        WP02540
025400****************                                                 WP02550
025500 130-POST-ONE-OPERATION.                                         WP02560
025600     EVALUATE TRUE                                               WP02570
025700         WHEN OP-TYPE-INCOME                                     WP02580
025800             PERFORM 210-POST-INCOME THRU 210-EXIT                WP02590
025900         WHEN OP-TYPE-EXPENSE                                    WP02600
026000             PERFORM 220-POST-EXPENSE THRU 220-EXIT               WP02610
026100         WHEN OP-TYPE-BUDGET                                     WP02620
026200             PERFORM 230-POST-BUDGET THRU 230-EXIT                WP02630
026300         WHEN OTHER                                               WP02640
026400             MOVE 'INVALID TYPE' TO WC-MSG-REASON                 WP02650
026500             PERFORM 240-REJECT-OPERATION THRU 240-EXIT           WP02660
026600     END-EVALUATE                                                 WP02670
026700     .                                                            WP02680
026800 130-EXIT.                                                        WP02690
026900     EXIT.                                                        WP02700
027000****************                                                 WP02710
027100 200-START-USER.                                                 WP02720
027200     MOVE OP-USER TO WS-CURRENT-USER                             WP02730
027300     MOVE ZERO TO WS-BALANCE                                     WP02740
027400     MOVE ZERO TO WS-USER-TOTAL-INCOME                           WP02750
027500     MOVE ZERO TO WS-USER-TOTAL-EXPENSE                          WP02760
027600     MOVE ZERO TO WS-TRAN-COUNT                                  WP02770
027700     MOVE ZERO TO WS-BUDG-COUNT                                  WP02780
027800     MOVE ZERO TO WS-NOTE-COUNT                                  WP02790
027900     ADD 1 TO WS-USERS-PROCESSED                                 WP02800
028000     .                                                            WP02810
028100 200-EXIT.                                                        WP02820
028200     EXIT.                                                        WP02830
028300****************                                                 WP02840
028400 210-POST-INCOME.                                                 WP02850
028500     ADD OP-AMOUNT TO WS-BALANCE                                 WP02860
028600     ADD OP-AMOUNT TO WS-USER-TOTAL-INCOME                       WP02870
028700     PERFORM 250-APPEND-TRANSACTION THRU 250-EXIT                WP02880
028800     PERFORM 400-FIND-OR-ADD-CATEGORY THRU 400-EXIT              WP02890
028900     ADD 1 TO WS-RECORDS-POSTED                                  WP02900
029000     .                                                            WP02910
029100 210-EXIT.                                                        WP02920
029200     EXIT.                                                        WP02930
029300****************                                                  WP02940
029400*    04/30/2004 RO WL-0058 - a rejected expense leaves the       WP02950
029500*    balance and both tables exactly as they were found          WP02960
029600 220-POST-EXPENSE.                                                WP02970
029700     IF WS-BALANCE >= OP-AMOUNT                                  WP02980
029800         SUBTRACT OP-AMOUNT FROM WS-BALANCE                      WP02990
029900         ADD OP-AMOUNT TO WS-USER-TOTAL-EXPENSE                  WP03000
030000         PERFORM 250-APPEND-TRANSACTION THRU 250-EXIT            WP03010
030100         PERFORM 400-FIND-OR-ADD-CATEGORY THRU 400-EXIT          WP03020
030200         ADD OP-AMOUNT TO WS-BG-SPENT(WX-BUDG-IDX)               WP03030
030300         PERFORM 225-CHECK-BUDGET-NOTE THRU 225-EXIT              WP03040
030400         ADD 1 TO WS-RECORDS-POSTED                              WP03050
030500     ELSE                                                         WP03060
030600         MOVE 'INSUFFICIENT FUNDS' TO WC-MSG-REASON               WP03070
030700         PERFORM 240-REJECT-OPERATION THRU 240-EXIT               WP03080
030800     END-IF                                                       WP03090
030900     .                                                            WP03100
031000 220-EXIT.                                                        WP03110
031100     EXIT.                                                        WP03120
031200****************                                                  WP03130
031300 225-CHECK-BUDGET-NOTE.                                           WP03140
031400     IF WS-BG-LIMIT(WX-BUDG-IDX) > ZERO                          WP03150
031500        AND WS-BG-SPENT(WX-BUDG-IDX) > WS-BG-LIMIT(WX-BUDG-IDX)  WP03160
031600         MOVE OP-CATEGORY TO LK-NOTE-CATEGORY                    WP03170
031700         CALL 'WALNOTE1' USING LK-NOTE-CATEGORY LK-NOTE-LINE     WP03180
031800         PERFORM 355-APPEND-NOTE THRU 355-EXIT                   WP03190
031900     END-IF                                                       WP03200
032000     .                                                            WP03210
032100 225-EXIT.                                                        WP03220
032200     EXIT.                                                        WP03230
032300****************                                                  WP03240
032400 230-POST-BUDGET.                                                 WP03250
032500     PERFORM 400-FIND-OR-ADD-CATEGORY THRU 400-EXIT              WP03260
032600     MOVE OP-AMOUNT TO WS-BG-LIMIT(WX-BUDG-IDX)                  WP03270
032700     ADD 1 TO WS-RECORDS-POSTED                                  WP03280
032800     .                                                            WP03290
032900 230-EXIT.                                                        WP03300
033000     EXIT.                                                        WP03310
033100****************                                                  WP03320
033200 240-REJECT-OPERATION.                                            WP03330
033300     MOVE OP-USER TO RJ-USER                                     WP03340
033400     MOVE OP-TYPE TO RJ-TYPE                                     WP03350
033500     MOVE OP-CATEGORY TO RJ-CATEGORY                             WP03360
033600     MOVE OP-AMOUNT TO RJ-AMOUNT                                 WP03370
033700     MOVE WC-MSG-REASON TO RJ-REASON                             WP03380
033800     WRITE REJECT-RECORD                                         WP03390
033900     ADD 1 TO WS-RECORDS-REJECTED                                WP03400
034000     .                                                            WP03410
034100 240-EXIT.                                                        WP03420
034200     EXIT.                                                        WP03430
034300****************                                                  WP03440
034400 250-APPEND-TRANSACTION.                                          WP03450
034500     ADD 1 TO WS-TRAN-COUNT                                      WP03460
034600     SET WX-TRAN-IDX TO WS-TRAN-COUNT                            WP03470
034700     MOVE OP-TYPE TO WS-TR-TYPE(WX-TRAN-IDX)                     WP03480
034800     MOVE OP-CATEGORY TO WS-TR-CATEGORY(WX-TRAN-IDX)             WP03490
034900     MOVE OP-AMOUNT TO WS-TR-AMOUNT(WX-TRAN-IDX)                 WP03500
035000     .                                                            WP03510
035100 250-EXIT.                                                        WP03520
035200     EXIT.                                                        WP03530
035300****************                                                  WP03540
035400*    table SEARCH restated from the staff fruit-table lookup -  WP03550
035500*    finds OP-CATEGORY in the wallet's budget table, adding a   WP03560
035600*    zero-limit/zero-spent row the first time a category is     WP03570
035700*    seen (07/05/1992 BK WL-0026 - OCCURS DEPENDING ON)         WP03580
035800 400-FIND-OR-ADD-CATEGORY.                                       WP03590
035900     SET WX-BUDG-IDX TO 1                                        WP03600
036000     SEARCH WS-BUDG-TBL                                          WP03610
036100         AT END                                                   WP03620
036200             ADD 1 TO WS-BUDG-COUNT                               WP03630
036300             SET WX-BUDG-IDX TO WS-BUDG-COUNT                     WP03640
036400             MOVE OP-CATEGORY TO WS-BG-CATEGORY(WX-BUDG-IDX)      WP03650
036500             MOVE ZERO TO WS-BG-LIMIT(WX-BUDG-IDX)                WP03660
036600             MOVE ZERO TO WS-BG-SPENT(WX-BUDG-IDX)                WP03670
036700         WHEN WS-BG-CATEGORY(WX-BUDG-IDX) = OP-CATEGORY           WP03680
036800             CONTINUE                                             WP03690
036900     END-SEARCH                                                  WP03700
037000     .                                                            WP03710
037100 400-EXIT.                                                        WP03720
037200     EXIT.                                                        WP03730
037300****************                                                  WP03740
037400 355-APPEND-NOTE.                                                 WP03750
037500     ADD 1 TO WS-NOTE-COUNT                                      WP03760
037600     SET WX-NOTE-IDX TO WS-NOTE-COUNT                            WP03770
037700     MOVE LK-NOTE-LINE TO WS-NOTE-LINE-TEXT(WX-NOTE-IDX)         WP03780
037800     .                                                            WP03790
037900 355-EXIT.                                                        WP03800
038000     EXIT.                                                        WP03810
038100****************                                                  WP03820
038200 300-WRITE-USER-BLOCK.                                            WP03830
038300     PERFORM 310-WRITE-USER-HEADER THRU 310-EXIT                 WP03840
038400     PERFORM 315-WRITE-BALANCE-LINE THRU 315-EXIT                WP03850
038500     PERFORM 320-WRITE-SUMMARY-LINES THRU 320-EXIT               WP03860
038600     PERFORM 330-WRITE-BUDGET-SECT THRU 330-EXIT                 WP03870
038700     PERFORM 340-WRITE-TRAN-SECT THRU 340-EXIT                   WP03880
038800     PERFORM 350-WRITE-NOTE-SECT THRU 350-EXIT                   WP03890
038900     ADD WS-USER-TOTAL-INCOME TO WS-RUN-TOTAL-INCOME             WP03900
039000     ADD WS-USER-TOTAL-EXPENSE TO WS-RUN-TOTAL-EXPENSE           WP03910
039100     .                                                            WP03920
039200 300-EXIT.                                                        WP03930
039300     EXIT.                                                        WP03940
039400****************                                                  WP03950
039500 310-WRITE-USER-HEADER.                                           WP03960
039600     MOVE SPACE TO WALLET-REPORT-LINE                            WP03970
039700     MOVE 'USER: ' TO WL-UL-LABEL                                WP03980
039800     MOVE WS-CURRENT-USER TO WL-UL-USER                          WP03990
039900     WRITE WALLET-REPORT-LINE                                    WP04000
040000     .                                                            WP04010
040100 310-EXIT.                                                        WP04020
040200     EXIT.                                                        WP04030
040300****************                                                  WP04040
040400 315-WRITE-BALANCE-LINE.                                          WP04050
040500     MOVE SPACE TO WALLET-REPORT-LINE                            WP04060
040600     MOVE '  BALANCE:           ' TO WL-BAL-LABEL                WP04070
040700     MOVE WS-BALANCE TO WL-BAL-AMOUNT                            WP04080
040800     WRITE WALLET-REPORT-LINE                                    WP04090
040900     .                                                            WP04100
041000 315-EXIT.                                                        WP04110
041100     EXIT.                                                        WP04120
041200****************                                                  WP04130
041300 320-WRITE-SUMMARY-LINES.                                         WP04140
041400     MOVE SPACE TO WALLET-REPORT-LINE                            WP04150
041500     MOVE '  TOTAL INCOME:      ' TO WL-SUM-LABEL                WP04160
041600     MOVE WS-USER-TOTAL-INCOME TO WL-SUM-AMOUNT                  WP04170
041700     WRITE WALLET-REPORT-LINE                                    WP04180
041800     MOVE SPACE TO WALLET-REPORT-LINE                            WP04190
041900     MOVE '  TOTAL EXPENSE:     ' TO WL-SUM-LABEL                WP04200
042000     MOVE WS-USER-TOTAL-EXPENSE TO WL-SUM-AMOUNT                 WP04210
042100     WRITE WALLET-REPORT-LINE                                    WP04220
042200     .                                                            WP04230
042300 320-EXIT.                                                        WP04240
042400     EXIT.                                                        WP04250
042500****************                                                  WP04260
042600 330-WRITE-BUDGET-SECT.                                           WP04270
042700     MOVE SPACE TO WALLET-REPORT-LINE                            WP04280
042800     MOVE '  BUDGETS:' TO WL-SEC-LABEL                           WP04290
042900     WRITE WALLET-REPORT-LINE                                    WP04300
043000     IF WS-BUDG-COUNT = ZERO                                     WP04310
043100         PERFORM 331-WRITE-NO-CATEGORIES THRU 331-EXIT            WP04320
043200     ELSE                                                         WP04330
043300         PERFORM 332-WRITE-BUDGET-HEADING THRU 332-EXIT           WP04340
043400         PERFORM 333-WRITE-BUDGET-DETAIL THRU 333-EXIT            WP04350
043500             VARYING WX-BUDG-IDX FROM 1 BY 1                      WP04360
043600             UNTIL WX-BUDG-IDX > WS-BUDG-COUNT                    WP04370
043700     END-IF                                                       WP04380
043800     .                                                            WP04390
043900 330-EXIT.                                                        WP04400
044000     EXIT.                                                        WP04410
044100****************                                                  WP04420
044200 331-WRITE-NO-CATEGORIES.                                         WP04430
044300     MOVE SPACE TO WALLET-REPORT-LINE                            WP04440
044400     MOVE '    NO CATEGORIES AVAILABLE' TO WL-NC-TEXT            WP04450
044500     WRITE WALLET-REPORT-LINE                                    WP04460
044600     .                                                            WP04470
044700 331-EXIT.                                                        WP04480
044800     EXIT.                                                        WP04490
044900****************                                                  WP04500
045000 332-WRITE-BUDGET-HEADING.                                        WP04510
045100     MOVE SPACE TO WALLET-REPORT-LINE                            WP04520
045200     MOVE '    CATEGORY       LIMIT          SPENT      '        WP04530
045300         TO WL-BH-TEXT                                            WP04540
045400     WRITE WALLET-REPORT-LINE                                    WP04550
045500     .                                                            WP04560
045600 332-EXIT.                                                        WP04570
045700     EXIT.                                                        WP04580
045800****************                                                  WP04590
045900 333-WRITE-BUDGET-DETAIL.                                         WP04600
046000     MOVE SPACE TO WALLET-REPORT-LINE                            WP04610
046100     MOVE WS-BG-CATEGORY(WX-BUDG-IDX) TO WL-BG-CATEGORY          WP04620
046200     MOVE WS-BG-LIMIT(WX-BUDG-IDX) TO WL-BG-LIMIT                WP04630
046300     MOVE WS-BG-SPENT(WX-BUDG-IDX) TO WL-BG-SPENT                WP04640
046400     COMPUTE WS-REMAINING ROUNDED =                               WP04650
046500             WS-BG-LIMIT(WX-BUDG-IDX) - WS-BG-SPENT(WX-BUDG-IDX)  WP04660
046600     MOVE WS-REMAINING TO WL-BG-REMAIN                           WP04670
046700     WRITE WALLET-REPORT-LINE                                    WP04680
046800     .                                                            WP04690
046900 333-EXIT.                                                        WP04700
047000     EXIT.                                                        WP04710
047100****************                                                  WP04720
047200 340-WRITE-TRAN-SECT.                                             WP04730
047300     MOVE SPACE TO WALLET-REPORT-LINE                            WP04740
047400     MOVE '  TRANSACTIONS:' TO WL-SEC-LABEL                      WP04750
047500     WRITE WALLET-REPORT-LINE                                    WP04760
047600     IF WS-TRAN-COUNT > ZERO                                     WP04770
047700         PERFORM 341-WRITE-TRAN-DETAIL THRU 341-EXIT              WP04780
047800             VARYING WX-TRAN-IDX FROM 1 BY 1                      WP04790
047900             UNTIL WX-TRAN-IDX > WS-TRAN-COUNT                    WP04800
048000     END-IF                                                       WP04810
048100     .                                                            WP04820
048200 340-EXIT.                                                        WP04830
048300     EXIT.                                                        WP04840
048400****************                                                  WP04850
048500 341-WRITE-TRAN-DETAIL.                                           WP04860
048600     MOVE SPACE TO WALLET-REPORT-LINE                            WP04870
048700     MOVE WS-TR-TYPE(WX-TRAN-IDX) TO WL-TR-TYPE                  WP04880
048800     MOVE WS-TR-CATEGORY(WX-TRAN-IDX) TO WL-TR-CATEGORY          WP04890
048900     MOVE WS-TR-AMOUNT(WX-TRAN-IDX) TO WL-TR-AMOUNT              WP04900
049000     WRITE WALLET-REPORT-LINE                                    WP04910
049100     .                                                            WP04920
049200 341-EXIT.                                                        WP04930
049300     EXIT.                                                        WP04940
049400****************                                                  WP04950
049500 350-WRITE-NOTE-SECT.                                             WP04960
049600     IF WS-NOTE-COUNT > ZERO                                     WP04970
049700         PERFORM 351-WRITE-NOTE-DETAIL THRU 351-EXIT              WP04980
049800             VARYING WX-NOTE-IDX FROM 1 BY 1                      WP04990
049900             UNTIL WX-NOTE-IDX > WS-NOTE-COUNT                    WP05000
050000     END-IF                                                       WP05010
050100     .                                                            WP05020
050200 350-EXIT.                                                        WP05030
050300     EXIT.                                                        WP05040
050400****************                                                  WP05050
050500 351-WRITE-NOTE-DETAIL.                                           WP05060
050600     MOVE SPACE TO WALLET-REPORT-LINE                            WP05070
050700     MOVE WS-NOTE-LINE-TEXT(WX-NOTE-IDX) TO WL-NOTE-TEXT         WP05080
050800     WRITE WALLET-REPORT-LINE                                    WP05090
050900     .                                                            WP05100
051000 351-EXIT.                                                        WP05110
051100     EXIT.                                                        WP05120
051200****************                                                  WP05130
051300 900-WRITE-RUN-TOTALS.                                            WP05140
051400     MOVE SPACE TO WALLET-REPORT-LINE                            WP05150
051500     MOVE ALL '-' TO WL-RULE-TEXT                                WP05160
051600     WRITE WALLET-REPORT-LINE                                    WP05170
051700     MOVE SPACE TO WALLET-REPORT-LINE                            WP05180
051800     MOVE 'RUN TOTALS:' TO WL-SEC-LABEL                          WP05190
051900     WRITE WALLET-REPORT-LINE                                    WP05200
052000     MOVE SPACE TO WALLET-REPORT-LINE                            WP05210
052100     MOVE '  USERS PROCESSED:   ' TO WL-CNT-LABEL                WP05220
052200     MOVE WS-USERS-PROCESSED TO WL-CNT-VALUE                     WP05230
052300     WRITE WALLET-REPORT-LINE                                    WP05240
052400     MOVE SPACE TO WALLET-REPORT-LINE                            WP05250
052500     MOVE '  RECORDS READ:      ' TO WL-CNT-LABEL                WP05260
052600     MOVE WS-RECORDS-READ TO WL-CNT-VALUE                        WP05270
052700     WRITE WALLET-REPORT-LINE                                    WP05280
052800     MOVE SPACE TO WALLET-REPORT-LINE                            WP05290
052900     MOVE '  RECORDS POSTED:    ' TO WL-CNT-LABEL                WP05300
053000     MOVE WS-RECORDS-POSTED TO WL-CNT-VALUE                      WP05310
053100     WRITE WALLET-REPORT-LINE                                    WP05320
053200     MOVE SPACE TO WALLET-REPORT-LINE                            WP05330
053300     MOVE '  RECORDS REJECTED:  ' TO WL-CNT-LABEL                WP05340
053400     MOVE WS-RECORDS-REJECTED TO WL-CNT-VALUE                    WP05350
053500     WRITE WALLET-REPORT-LINE                                    WP05360
053600     MOVE SPACE TO WALLET-REPORT-LINE                            WP05370
053700     MOVE '  TOTAL INCOME:      ' TO WL-SUM-LABEL                WP05380
053800     MOVE WS-RUN-TOTAL-INCOME TO WL-SUM-AMOUNT                   WP05390
053900     WRITE WALLET-REPORT-LINE                                    WP05400
054000     MOVE SPACE TO WALLET-REPORT-LINE                            WP05410
054100     MOVE '  TOTAL EXPENSE:     ' TO WL-SUM-LABEL                WP05420
054200     MOVE WS-RUN-TOTAL-EXPENSE TO WL-SUM-AMOUNT                  WP05430
054300     WRITE WALLET-REPORT-LINE                                    WP05440
054400     .                                                            WP05450
054500 900-EXIT.                                                        WP05460
054600     EXIT.                                                        WP05470
054700****************                                                  WP05480
054800 990-END-OF-JOB.                                                  WP05490
054900     CLOSE OPERATIONS-FILE WALLET-REPORT-FILE REJECTS-FILE       WP05500
055000     .                                                            WP05510
055100 990-EXIT.                                                        WP05520
055200     EXIT.                                                        WP05530
