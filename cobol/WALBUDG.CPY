000100*                                                                WALB0010
000200*    WALBUDG.CPY                                                WALB0020
000300*    Budget entry - per-category limit and accumulated spend,   WALB0030
000400*    held for the user whose control-break group is open.       WALB0040
000500*    No file is kept for these; the table they occupy lives     WALB0060
000600*    in WALPOST1's WORKING-STORAGE SECTION.                     WALB0070
000700*    Put this file in the /COPYLIB directory.                   WALB0080
000800*                                                                WALB0090
000900*    Include with: 'COPY WALBUDG.' under an OCCURS table entry. WALB0100
001000*                                                                WALB0110
001100  01  BUDGET-ENTRY.                                             WALB0120
001200      03  BG-CATEGORY                 PIC X(15).                WALB0130
001300      03  BG-LIMIT                    PIC S9(11)V99.            WALB0140
001400      03  BG-SPENT                    PIC S9(11)V99.            WALB0150
001500      03  FILLER                      PIC X(05).                WALB0160
