000100*                                                                WALC0010
000200*  Working storage data structure for the wallet ledger run     WALC0020
000300*  identification / message-building area.                     WALC0030
000400*  Put this file in the /COPYLIB directory.                     WALC0040
000500*                                                                WALC0050
000600*  Include with: 'COPY WALCOM1.' in WORKING-STORAGE.            WALC0060
000700*                                                                WALC0080
000800  01  WC-RUN-STAMP.                                             WALC0090
000900      05  WC-RUN-DATE-8.                                        WALC0100
001000          10  WC-RUN-CCYY             PIC 9(4).                 WALC0110
001100          10  WC-RUN-MM               PIC 9(2).                 WALC0120
001200          10  WC-RUN-DD               PIC 9(2).                 WALC0130
001300      05  WC-RUN-TIME-8               PIC 9(8).                 WALC0140
001400  01  WC-RUN-DATE-R REDEFINES WC-RUN-STAMP.                     WALC0150
001500      05  WC-RUN-DATE-NUM             PIC 9(8).                 WALC0160
001600      05  FILLER                      PIC X(08).                WALC0170
001700  01  WC-LOG-TEXT                     PIC X(80)  VALUE SPACE.   WALC0180
001800  01  WC-MESSAGE-AREA.                                          WALC0190
001900      05  WC-MSG-PROGRAM              PIC X(20)  VALUE SPACE.   WALC0200
002000      05  FILLER                      PIC X(01)  VALUE '|'.     WALC0210
002100      05  WC-MSG-PARA                 PIC X(30)  VALUE SPACE.   WALC0220
002200      05  FILLER                      PIC X(01)  VALUE '|'.     WALC0230
002300      05  WC-MSG-REASON               PIC X(30)  VALUE SPACE.   WALC0240
