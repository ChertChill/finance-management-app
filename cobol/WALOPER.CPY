000100*                                                                WALO0010
000200*    WALOPER.CPY                                                WALO0020
000300*    OPERATIONS input record - wallet ledger posting file.      WALO0030
000400*    One record per income / expense / budget-set command,      WALO0040
000500*    file is sorted ascending on OP-USER before this run.       WALO0050
000600*    Put this file in the /COPYLIB directory.                   WALO0060
000700*                                                                WALO0070
000800*    Include with: 'COPY WALOPER.' in the FILE SECTION.         WALO0080
000900*                                                                WALO0090
001000  01  OPERATION-RECORD.                                         WALO0100
001100      03  OP-USER                     PIC X(10).                WALO0110
001200      03  OP-TYPE                     PIC X(01).                WALO0120
001300          88  OP-TYPE-INCOME                 VALUE 'I'.         WALO0130
001400          88  OP-TYPE-EXPENSE                VALUE 'E'.         WALO0140
001500          88  OP-TYPE-BUDGET                 VALUE 'B'.         WALO0150
001600      03  OP-CATEGORY                 PIC X(15).                WALO0160
001700      03  OP-AMOUNT                   PIC 9(11)V99.             WALO0170
001800      03  FILLER                      PIC X(01).                WALO0180
